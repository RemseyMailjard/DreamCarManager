000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF DREAM CAR DEALERSHIP GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  CARBAT1
000600*
000700* AUTHOR :  Doug Kessler
000800*
000900* READS THE TRANSACTION FILE OF FILTER, ADD, REMOVE AND CONTRACT
001000* REQUESTS AND APPLIES EACH ONE AGAINST THE DEALERSHIP'S VEHICLE
001100* INVENTORY.  FILTER REQUESTS ARE LISTED ON THE REPORT.  ADD AND
001200* REMOVE REQUESTS REWRITE THE INVENTORY FILE.  CONTRACT REQUESTS
001300* ARE PRICED BY CARRATE1 AND APPENDED TO THE CONTRACT FILE.
001400*
001500* A GOOD CASE FOR THE NEW-HIRE DEBUGGING LAB.
001600*****************************************************************
001700*
001800* CHANGE LOG
001900*
002000*    03/14/89  DK   ORIGINAL PROGRAM.
002100*    03/14/89  DK   CODED INVENTORY LOAD AND VEHICLE TABLE.
002200*    03/21/89  DK   CODED THE SIX FILTER REQUESTS (1-6).
002300*    03/28/89  DK   CODED LIST-ALL, ADD AND REMOVE REQUESTS.
002400*    04/04/89  DK   CODED SALE AND LEASE CONTRACT POSTING, ADDED
002500*                   CALL TO CARRATE1 FOR THE PRICING RULES.
002600*    04/11/89  DK   CODED END-OF-JOB TOTALS REPORT.
002700*    07/19/90  RMH  REQUEST 91 - REJECTED ADDS NOW PRINT THE
002800*                   REASON INSTEAD OF JUST 'REJECTED'.
002900*    11/02/91  RMH  REQUEST 118 - VIN OF ZERO ON AN ADD REQUEST
003000*                   WAS SLIPPING PAST THE EDIT.  FIXED.
003100*    05/06/93  PLC  REQUEST 204 - MAKE/MODEL AND COLOR AND TYPE
003200*                   FILTERS WERE CASE SENSITIVE.  ADDED THE
003300*                   UPPERCASE COMPARE ROUTINE.
003400*    09/23/94  PLC  REQUEST 251 - INVENTORY TABLE SIZE RAISED
003500*                   FROM 200 TO 500 ENTRIES PER LOT MANAGER
003600*                   REQUEST.
003700*    02/14/96  JTW  REQUEST 309 - REMOVE REQUEST NOW REMOVES ONLY
003800*                   THE FIRST MATCHING VIN, PER AUDIT FINDING.
003900*    08/30/97  JTW  REQUEST 344 - LEASE CONTRACT RESIDUAL AND FEE
004000*                   PERCENTAGES MOVED TO CARRATE1 CONSTANTS.
004100*    01/12/98  JTW  REQUEST 360 - Y2K REMEDIATION.  SYSTEM DATE
004200*                   IS NOW WINDOWED (50-99 = 19XX, 00-49 = 20XX)
004300*                   BEFORE IT IS USED IN THE MODEL-YEAR EDIT.
004400*    06/05/98  JTW  REQUEST 360 - Y2K REMEDIATION, PHASE 2.  ALL
004500*                   CONTRACT-DATE FIELDS ON TRANREC AND CONTREC
004600*                   CONFIRMED FOUR-DIGIT-YEAR (YYYYMMDD) ALREADY.
004700*    11/18/99  JTW  REQUEST 360 - Y2K SIGN-OFF, NO FURTHER DATE
004800*                   FIELDS FOUND. CENTURY WINDOW TESTED THROUGH
004900*                   12/31/1999 AND 01/01/2000 SAMPLE FILES.
005000*    04/02/01  SNG  REQUEST 402 - PROCESSING FEE BREAK POINT AND
005100*                   AMOUNTS CONFIRMED AGAINST FINANCE BULLETIN
005200*                   01-07, NO CODE CHANGE REQUIRED.
005300*    10/17/03  SNG  REQUEST 447 - ADDED NUM-INVALID-REQUESTS TO
005400*                   THE END-OF-JOB TOTALS PER OPERATIONS REQUEST.
005410*    11/04/03  SNG  REQUEST 449 - DROPPED WS-DLR-HEADER-ALT AND
005420*                   WS-INV-TABLE-NUMERIC, TWO REDEFINES LEFT OVER
005430*                   FROM AN EARLIER REWORK THAT NO PARAGRAPH EVER
005440*                   READ OR WROTE, PER CODE INSPECTION FINDING.
005500*****************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    CARBAT1.
005800 AUTHOR.        DOUG KESSLER.
005900 INSTALLATION.  DREAM CAR DEALERSHIP GROUP - DATA PROCESSING.
006000 DATE-WRITTEN.  03/14/89.
006100 DATE-COMPILED.
006200 SECURITY.      COMPANY CONFIDENTIAL.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-370.
006600 OBJECT-COMPUTER. IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT INVENTORY-FILE ASSIGN TO INVMAST
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS WS-INVMAST-STATUS.
007500
007600     SELECT INVENTORY-FILE-OUT ASSIGN TO INVOUT
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS  IS WS-INVOUT-STATUS.
007900
008000     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS WS-TRANFILE-STATUS.
008300
008400     SELECT CONTRACT-FILE ASSIGN TO CONTFILE
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS WS-CONTFILE-STATUS.
008700
008800     SELECT REPORT-FILE ASSIGN TO RPTFILE
008900         FILE STATUS  IS WS-REPORT-STATUS.
009000
009100*****************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  INVENTORY-FILE
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  INVENTORY-DETAIL-FD          PIC X(100).
009900 01  INVENTORY-HEADER-VIEW REDEFINES INVENTORY-DETAIL-FD.
010000     05  IHV-DLR-NAME             PIC X(30).
010100     05  IHV-DLR-ADDRESS          PIC X(40).
010200     05  IHV-DLR-PHONE            PIC X(14).
010300     05  FILLER                   PIC X(16).
010400 01  INVENTORY-VEHICLE-VIEW REDEFINES INVENTORY-DETAIL-FD.
010500     05  IVV-VIN                  PIC 9(08).
010600     05  IVV-YEAR                 PIC 9(04).
010700     05  IVV-MAKE                 PIC X(15).
010800     05  IVV-MODEL                PIC X(15).
010900     05  IVV-TYPE                 PIC X(10).
011000     05  IVV-COLOR                PIC X(10).
011100     05  IVV-ODOMETER             PIC 9(07).
011200     05  IVV-PRICE                PIC 9(07)V99.
011300     05  FILLER                   PIC X(22).
011400
011500 FD  INVENTORY-FILE-OUT
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  INVENTORY-OUT-FD             PIC X(100).
011900 01  INVOUT-HEADER-VIEW REDEFINES INVENTORY-OUT-FD.
012000     05  OHV-DLR-NAME             PIC X(30).
012100     05  OHV-DLR-ADDRESS          PIC X(40).
012200     05  OHV-DLR-PHONE            PIC X(14).
012300     05  FILLER                   PIC X(16).
012400 01  INVOUT-VEHICLE-VIEW REDEFINES INVENTORY-OUT-FD.
012500     05  OVV-VIN                  PIC 9(08).
012600     05  OVV-YEAR                 PIC 9(04).
012700     05  OVV-MAKE                 PIC X(15).
012800     05  OVV-MODEL                PIC X(15).
012900     05  OVV-TYPE                 PIC X(10).
013000     05  OVV-COLOR                PIC X(10).
013100     05  OVV-ODOMETER             PIC 9(07).
013200     05  OVV-PRICE                PIC 9(07)V99.
013300     05  FILLER                   PIC X(22).
013400
013500 FD  TRANSACTION-FILE
013600     RECORDING MODE IS F.
013700 COPY TRANREC.
013800
013900 FD  CONTRACT-FILE
014000     RECORDING MODE IS F.
014100 COPY CONTREC.
014200
014300 FD  REPORT-FILE
014400     RECORDING MODE IS F.
014500 01  REPORT-RECORD                PIC X(132).
014600
014700*****************************************************************
014800 WORKING-STORAGE SECTION.
014900*****************************************************************
015000*
015100 01  SYSTEM-DATE-AND-TIME.
015200     05  CURRENT-DATE.
015300         10  CURRENT-YEAR         PIC 9(02).
015400         10  CURRENT-MONTH        PIC 9(02).
015500         10  CURRENT-DAY          PIC 9(02).
015600     05  CURRENT-TIME.
015700         10  CURRENT-HOUR         PIC 9(02).
015800         10  CURRENT-MINUTE       PIC 9(02).
015900         10  CURRENT-SECOND       PIC 9(02).
016000         10  CURRENT-HNDSEC       PIC 9(02).
016100     05  FILLER                   PIC X(10).
016200*
016300* REQUEST 360 - Y2K CENTURY-WINDOWED CURRENT YEAR AND THE HIGH
016400* MODEL-YEAR EDIT LIMIT COMPUTED FROM IT (SEE 0805-WINDOW-DATE).
016500*
016600 01  WS-CENTURY-FIELDS.
016700     05  WS-CURRENT-YEAR-CCYY     PIC 9(04) VALUE 0.
016800     05  WS-MAX-VALID-YEAR        PIC 9(04) VALUE 0.
016810     05  FILLER                   PIC X(10).
016900*
017000 COPY DLRHDR.
017200*
017300 COPY VEHCOPY REPLACING ==:TAG:== BY ==WS-VEH==.
017400*
017500 01  WS-INVENTORY-TABLE-CTL.
017600     05  WS-INV-COUNT             PIC S9(04) COMP VALUE +0.
017700     05  WS-INV-MAX               PIC S9(04) COMP VALUE +500.
017800     05  WS-INV-SUB               PIC S9(04) COMP VALUE +0.
017900     05  WS-INV-FOUND-SUB         PIC S9(04) COMP VALUE +0.
017910     05  FILLER                   PIC X(10).
018000*
018100* REQUEST 251 - TABLE RAISED TO 500 VEHICLES PER LOT MANAGER.
018200*
018300 01  WS-INVENTORY-TABLE.
018400     05  WS-INV-ENTRY OCCURS 500 TIMES.
018500         10  WS-INV-VIN           PIC 9(08).
018600         10  WS-INV-YEAR          PIC 9(04).
018700         10  WS-INV-MAKE          PIC X(15).
018800         10  WS-INV-MODEL         PIC X(15).
018900         10  WS-INV-TYPE          PIC X(10).
019000         10  WS-INV-COLOR         PIC X(10).
019100         10  WS-INV-ODOMETER      PIC 9(07).
019200         10  WS-INV-PRICE         PIC 9(07)V99.
019700*
019800 01  WS-FIELDS.
019900     05  WS-INVMAST-STATUS        PIC X(02) VALUE SPACES.
020000     05  WS-INVOUT-STATUS         PIC X(02) VALUE SPACES.
020100     05  WS-TRANFILE-STATUS       PIC X(02) VALUE SPACES.
020200     05  WS-CONTFILE-STATUS       PIC X(02) VALUE SPACES.
020300     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
020400     05  WS-TRAN-EOF              PIC X(01) VALUE 'N'.
020500         88  TRAN-AT-EOF                     VALUE 'Y'.
020600     05  WS-INV-FILE-EOF          PIC X(01) VALUE 'N'.
020700         88  INV-AT-EOF                      VALUE 'Y'.
020800     05  WS-VEHICLE-OK            PIC X(01) VALUE 'N'.
021100         88  VEHICLE-IS-OK                   VALUE 'Y'.
021200     05  WS-MATCH-FOUND           PIC X(01) VALUE 'N'.
021300         88  MATCH-WAS-FOUND                 VALUE 'Y'.
021400     05  WS-ANY-MATCH             PIC X(01) VALUE 'N'.
021500         88  ANY-VEHICLE-MATCHED             VALUE 'Y'.
021600     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.
021700     05  WS-MSG-TEXT              PIC X(40) VALUE SPACES.
021710     05  FILLER                   PIC X(10).
021800*
021900 01  WORK-VARIABLES.
022200     05  WS-CMP-1                 PIC X(15) VALUE SPACES.
022300     05  WS-CMP-2                 PIC X(15) VALUE SPACES.
022310     05  FILLER                   PIC X(10).
022400*
022410 77  I                            PIC S9(04) COMP VALUE +0.
022420 77  WS-HEADER-READ-SW            PIC X(01) VALUE 'N'.
022430     88  HEADER-WAS-READ                     VALUE 'Y'.
022440*
022500 01  JOB-TOTALS.
022600     05  NUM-TRAN-RECS            PIC S9(09) COMP-3 VALUE +0.
022700     05  NUM-FILTER-REQUESTS      PIC S9(09) COMP-3 VALUE +0.
022800     05  NUM-ADD-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
022900     05  NUM-ADD-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
023000     05  NUM-REMOVE-REQUESTS      PIC S9(09) COMP-3 VALUE +0.
023100     05  NUM-REMOVE-PROCESSED     PIC S9(09) COMP-3 VALUE +0.
023200     05  NUM-SALE-CONTRACTS       PIC S9(09) COMP-3 VALUE +0.
023300     05  NUM-LEASE-CONTRACTS      PIC S9(09) COMP-3 VALUE +0.
023400     05  NUM-INVALID-REQUESTS     PIC S9(09) COMP-3 VALUE +0.
023410     05  FILLER                   PIC X(10).
023500*
023600* LINKAGE PASSED TO CARRATE1, THE CONTRACT PRICING SUBPROGRAM.
023700*
023800 01  RATE-LINKAGE.
023900     05  RL-CONTRACT-TYPE         PIC X(05).
024000     05  RL-VEHICLE-PRICE         PIC 9(07)V99.
024100     05  RL-FINANCED              PIC X(01).
024200     05  RL-SALES-TAX             PIC 9(07)V99.
024300     05  RL-RECORDING-FEE         PIC 9(05)V99.
024400     05  RL-PROCESSING-FEE        PIC 9(05)V99.
024500     05  RL-RESIDUAL-VALUE        PIC 9(07)V99.
024600     05  RL-LEASE-FEE             PIC 9(07)V99.
024700     05  RL-TOTAL-PRICE           PIC 9(09)V99.
024800     05  RL-MONTHLY-PAYMENT       PIC 9(07)V99.
024810     05  FILLER                   PIC X(10).
024900*
025000*        *******************
025100*            report lines
025200*        *******************
025300 01  RPT-HEADER1.
025400     05  FILLER                   PIC X(37)
025500                  VALUE 'DREAM CAR DEALERSHIP BATCH RUN  DATE:'.
025600     05  RPT-MM                   PIC 99.
025700     05  FILLER                   PIC X     VALUE '/'.
025800     05  RPT-DD                   PIC 99.
025900     05  FILLER                   PIC X     VALUE '/'.
026000     05  RPT-YY                   PIC 99.
026100     05  FILLER                   PIC X(20)
026200                    VALUE ' (mm/dd/yy)   TIME: '.
026300     05  RPT-HH                   PIC 99.
026400     05  FILLER                   PIC X     VALUE ':'.
026500     05  RPT-MIN                  PIC 99.
026600     05  FILLER                   PIC X     VALUE ':'.
026700     05  RPT-SS                   PIC 99.
026800     05  FILLER                   PIC X(23) VALUE SPACES.
026900 01  RPT-DEALER-LINE.
027000     05  FILLER                   PIC X(11) VALUE 'DEALERSHIP:'.
027100     05  RPT-DLR-NAME             PIC X(30).
027200     05  FILLER                   PIC X(03) VALUE SPACES.
027300     05  RPT-DLR-PHONE            PIC X(14).
027400     05  FILLER                   PIC X(74) VALUE SPACES.
027500 01  RPT-VEHICLE-HDR.
027600     05  FILLER                   PIC X(9)  VALUE '   VIN   '.
027700     05  FILLER                   PIC X(6)  VALUE 'YEAR  '.
027800     05  FILLER                   PIC X(16) VALUE 'MAKE            '.
027900     05  FILLER                   PIC X(16) VALUE 'MODEL           '.
028000     05  FILLER                   PIC X(11) VALUE 'TYPE       '.
028100     05  FILLER                   PIC X(11) VALUE 'COLOR      '.
028200     05  FILLER                   PIC X(10) VALUE 'ODOMETER  '.
028300     05  FILLER                   PIC X(11) VALUE 'PRICE      '.
028400     05  FILLER                   PIC X(32) VALUE SPACES.
028500 01  RPT-VEHICLE-LINE.
028600     05  RPT-VEH-VIN              PIC 9(08).
028700     05  FILLER                   PIC X     VALUE SPACE.
028800     05  RPT-VEH-YEAR             PIC 9(04).
028900     05  FILLER                   PIC X(02) VALUE SPACES.
029000     05  RPT-VEH-MAKE             PIC X(15).
029100     05  FILLER                   PIC X     VALUE SPACE.
029200     05  RPT-VEH-MODEL            PIC X(15).
029300     05  FILLER                   PIC X     VALUE SPACE.
029400     05  RPT-VEH-TYPE             PIC X(10).
029500     05  FILLER                   PIC X     VALUE SPACE.
029600     05  RPT-VEH-COLOR            PIC X(10).
029700     05  FILLER                   PIC X     VALUE SPACE.
029800     05  RPT-VEH-ODOMETER         PIC ZZZZZZ9.
029900     05  FILLER                   PIC X     VALUE SPACE.
030000     05  RPT-VEH-PRICE            PIC ZZZZZZ9.99.
030100     05  FILLER                   PIC X(24) VALUE SPACES.
030200 01  RPT-NONE-FOUND-LINE.
030300     05  FILLER                   PIC X(19) VALUE 'NO VEHICLES FOUND. '.
030400     05  FILLER                   PIC X(113) VALUE SPACES.
030500 01  RPT-MESSAGE-LINE.
030600     05  RPT-MSG-TEXT-O           PIC X(60).
030700     05  FILLER                   PIC X(72) VALUE SPACES.
030800 01  RPT-INVALID-LINE.
030900     05  FILLER                   PIC X(24)
031000                  VALUE 'INVALID REQUEST CODE -  '.
031100     05  RPT-INVALID-CODE         PIC 9(02).
031200     05  FILLER                   PIC X(106) VALUE SPACES.
031300 01  RPT-CONTRACT-LINE.
031400     05  FILLER                   PIC X(24)
031500                  VALUE 'CONTRACT WRITTEN - TYPE '.
031600     05  RPT-CON-TYPE             PIC X(05).
031700     05  FILLER                   PIC X(9)  VALUE ' FOR VIN '.
031800     05  RPT-CON-VIN              PIC 9(08).
031900     05  FILLER                   PIC X(86) VALUE SPACES.
032000 01  RPT-STATS-HDR1.
032100     05  FILLER PIC X(26) VALUE 'END-OF-JOB TOTALS:        '.
032200     05  FILLER PIC X(106) VALUE SPACES.
032300 01  RPT-STATS-HDR2.
032400     05  FILLER PIC X(26) VALUE 'TRANSACTION       NUMBER  '.
032500     05  FILLER PIC X(106) VALUE SPACES.
032600 01  RPT-STATS-HDR3.
032700     05  FILLER PIC X(26) VALUE 'TYPE            PROCESSED '.
032800     05  FILLER PIC X(106) VALUE SPACES.
032900 01  RPT-STATS-HDR4.
033000     05  FILLER PIC X(26) VALUE '-----------   ------------'.
033100     05  FILLER PIC X(106) VALUE SPACES.
033200 01  RPT-STATS-DETAIL.
033300     05  RPT-TRAN                 PIC X(16).
033400     05  FILLER                   PIC X(3)  VALUE SPACES.
033500     05  RPT-NUM-TRAN-PROC        PIC ZZZ,ZZZ,ZZ9.
033600     05  FILLER                   PIC X(94) VALUE SPACES.
033700*
033800*****************************************************************
033900 PROCEDURE DIVISION.
034000*****************************************************************
034100
034200 0000-MAIN.
034300     ACCEPT CURRENT-DATE FROM DATE.
034400     ACCEPT CURRENT-TIME FROM TIME.
034500     DISPLAY 'CARBAT1 STARTED DATE = ' CURRENT-MONTH '/'
034600            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
034700     DISPLAY '             TIME = ' CURRENT-HOUR ':'
034800            CURRENT-MINUTE ':' CURRENT-SECOND.
034900
035000     PERFORM 0700-OPEN-FILES.
035100     PERFORM 0805-WINDOW-DATE.
035200     PERFORM 0800-INIT-REPORT.
035300     PERFORM 1000-LOAD-INVENTORY.
035400     PERFORM 0710-READ-TRAN-FILE.
035500     PERFORM 2000-PROCESS-ONE-TRANSACTION
035600             UNTIL TRAN-AT-EOF.
035700
035800     PERFORM 8500-REPORT-JOB-TOTALS.
035900     PERFORM 0790-CLOSE-FILES.
036000
036100     GOBACK.
036200
036300 0000-EXIT.
036400     EXIT.
036500
036600*
036700* REQUEST 360 - Y2K CENTURY WINDOW.  ACCEPT FROM DATE STILL ONLY
036800* GIVES US A TWO DIGIT YEAR, SO 00-49 IS WINDOWED TO 20XX AND
036900* 50-99 IS WINDOWED TO 19XX BEFORE IT DRIVES THE MODEL-YEAR EDIT.
037000*
037100 0805-WINDOW-DATE.
037200     IF CURRENT-YEAR < 50
037300         COMPUTE WS-CURRENT-YEAR-CCYY = 2000 + CURRENT-YEAR
037400     ELSE
037500         COMPUTE WS-CURRENT-YEAR-CCYY = 1900 + CURRENT-YEAR
037600     END-IF.
037700     COMPUTE WS-MAX-VALID-YEAR = WS-CURRENT-YEAR-CCYY + 1.
037800
037900 0700-OPEN-FILES.
038000     OPEN INPUT   TRANSACTION-FILE
038100                  INVENTORY-FILE.
038200     OPEN OUTPUT  REPORT-FILE.
038300     OPEN EXTEND  CONTRACT-FILE.
038400     IF WS-CONTFILE-STATUS NOT = '00'
038500         CLOSE CONTRACT-FILE
038600         OPEN OUTPUT CONTRACT-FILE
038700     END-IF.
038800     IF WS-INVMAST-STATUS NOT = '00'
038900         DISPLAY 'ERROR OPENING INVENTORY FILE.  RC:'
039000                 WS-INVMAST-STATUS
039100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
039200         MOVE 16 TO RETURN-CODE
039300         MOVE 'Y' TO WS-TRAN-EOF
039400         MOVE 'Y' TO WS-INV-FILE-EOF
039500     END-IF.
039600     IF WS-TRANFILE-STATUS NOT = '00'
039700         DISPLAY 'ERROR OPENING TRANSACTION FILE.  RC:'
039800                 WS-TRANFILE-STATUS
039900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
040000         MOVE 16 TO RETURN-CODE
040100         MOVE 'Y' TO WS-TRAN-EOF
040200     END-IF.
040300
040400 0790-CLOSE-FILES.
040500     CLOSE TRANSACTION-FILE.
040600     CLOSE INVENTORY-FILE.
040700     CLOSE REPORT-FILE.
040800     CLOSE CONTRACT-FILE.
040900
041000 0800-INIT-REPORT.
041100     MOVE CURRENT-YEAR   TO RPT-YY.
041200     MOVE CURRENT-MONTH  TO RPT-MM.
041300     MOVE CURRENT-DAY    TO RPT-DD.
041400     MOVE CURRENT-HOUR   TO RPT-HH.
041500     MOVE CURRENT-MINUTE TO RPT-MIN.
041600     MOVE CURRENT-SECOND TO RPT-SS.
041700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
041800
041900*
042000* DEALERSHIP INVENTORY LOAD - RECORD 1 ON THE INVENTORY FILE
042100* IS THE DEALER HEADER, EVERY RECORD AFTER THAT IS A VEHICLE.
042200* A DETAIL RECORD THAT FAILS THE VEHICLE EDIT IS SKIPPED.
042300*
042400 1000-LOAD-INVENTORY.
042500     PERFORM 1005-READ-INVENTORY-RECORD.
042600     IF NOT INV-AT-EOF
042700         MOVE IHV-DLR-NAME    TO DLR-NAME
042800         MOVE IHV-DLR-ADDRESS TO DLR-ADDRESS
042900         MOVE IHV-DLR-PHONE   TO DLR-PHONE
043000         MOVE 'Y' TO WS-HEADER-READ-SW
043100         PERFORM 1005-READ-INVENTORY-RECORD
043200     END-IF.
043210     IF NOT HEADER-WAS-READ
043220         DISPLAY 'WARNING - INVENTORY FILE HAS NO DEALER HEADER'
043230     END-IF.
043300     WRITE REPORT-RECORD FROM RPT-DEALER-LINE AFTER 2.
043400     PERFORM 1010-EDIT-VEHICLE-RECORD
043500             UNTIL INV-AT-EOF.
043600
043700 1005-READ-INVENTORY-RECORD.
043800     READ INVENTORY-FILE
043900         AT END MOVE 'Y' TO WS-INV-FILE-EOF.
044000     EVALUATE WS-INVMAST-STATUS
044100        WHEN '00'
044200            CONTINUE
044300        WHEN '10'
044400            MOVE 'Y' TO WS-INV-FILE-EOF
044500        WHEN OTHER
044600            DISPLAY 'INVENTORY FILE I/O ERROR ON READ.  RC: '
044700                     WS-INVMAST-STATUS
044800            MOVE 'Y' TO WS-INV-FILE-EOF
044900     END-EVALUATE.
045000
045100*
045200* SKIP A DETAIL RECORD THAT DOES NOT HOLD A VALID VEHICLE - VIN
045300* OF ZERO STANDS IN FOR A SHORT/MALFORMED SOURCE RECORD SINCE
045400* THIS SHOP'S INVENTORY FILE IS FIXED-FIELD, NOT VARIABLE-DELIMITED.
045500*
045600 1010-EDIT-VEHICLE-RECORD.
045700     IF IVV-VIN NOT = 0
045800         ADD +1 TO WS-INV-COUNT
045900         MOVE IVV-VIN         TO WS-INV-VIN(WS-INV-COUNT)
046000         MOVE IVV-YEAR        TO WS-INV-YEAR(WS-INV-COUNT)
046100         MOVE IVV-MAKE        TO WS-INV-MAKE(WS-INV-COUNT)
046200         MOVE IVV-MODEL       TO WS-INV-MODEL(WS-INV-COUNT)
046300         MOVE IVV-TYPE        TO WS-INV-TYPE(WS-INV-COUNT)
046400         MOVE IVV-COLOR       TO WS-INV-COLOR(WS-INV-COUNT)
046500         MOVE IVV-ODOMETER    TO WS-INV-ODOMETER(WS-INV-COUNT)
046600         MOVE IVV-PRICE       TO WS-INV-PRICE(WS-INV-COUNT)
046700     END-IF.
046800     PERFORM 1005-READ-INVENTORY-RECORD.
046900
047000*
047100* INVENTORY FILE REWRITE - CALLED AFTER EVERY ADD OR REMOVE
047200* SO THE MASTER FILE ON DISK ALWAYS MATCHES THE IN-MEMORY
047300* VEHICLE TABLE.  THE HEADER PLUS THE CURRENT TABLE ARE
047330* WRITTEN FRESH EACH TIME.
047400*
047500 1900-REWRITE-INVENTORY-FILE.
047600     OPEN OUTPUT INVENTORY-FILE-OUT.
047700     IF WS-INVOUT-STATUS NOT = '00'
047800         DISPLAY 'INVENTORY OUTPUT FILE I/O ERROR ON OPEN.  RC: '
047900                 WS-INVOUT-STATUS
048000     END-IF.
048100     MOVE DLR-NAME    TO OHV-DLR-NAME.
048200     MOVE DLR-ADDRESS TO OHV-DLR-ADDRESS.
048300     MOVE DLR-PHONE   TO OHV-DLR-PHONE.
048400     WRITE INVENTORY-OUT-FD FROM INVOUT-HEADER-VIEW.
048500     PERFORM 1910-WRITE-ONE-VEHICLE
048600         VARYING WS-INV-SUB FROM 1 BY 1
048700         UNTIL WS-INV-SUB > WS-INV-COUNT.
048800     CLOSE INVENTORY-FILE-OUT.
048900
049000 1910-WRITE-ONE-VEHICLE.
049100     MOVE WS-INV-VIN(WS-INV-SUB)      TO OVV-VIN.
049200     MOVE WS-INV-YEAR(WS-INV-SUB)     TO OVV-YEAR.
049300     MOVE WS-INV-MAKE(WS-INV-SUB)     TO OVV-MAKE.
049400     MOVE WS-INV-MODEL(WS-INV-SUB)    TO OVV-MODEL.
049500     MOVE WS-INV-TYPE(WS-INV-SUB)     TO OVV-TYPE.
049600     MOVE WS-INV-COLOR(WS-INV-SUB)    TO OVV-COLOR.
049700     MOVE WS-INV-ODOMETER(WS-INV-SUB) TO OVV-ODOMETER.
049800     MOVE WS-INV-PRICE(WS-INV-SUB)    TO OVV-PRICE.
049900     WRITE INVENTORY-OUT-FD FROM INVOUT-VEHICLE-VIEW.
050000
050100*
050200* TRANSACTION FILE READ - EACH RECORD DRIVES ONE REQUEST
050300*
050400 0710-READ-TRAN-FILE.
050500     READ TRANSACTION-FILE
050600         AT END MOVE 'Y' TO WS-TRAN-EOF.
050700     EVALUATE WS-TRANFILE-STATUS
050800        WHEN '00'
050900            CONTINUE
051000        WHEN '10'
051100            MOVE 'Y' TO WS-TRAN-EOF
051200        WHEN OTHER
051300            DISPLAY 'TRANSACTION FILE I/O ERROR ON READ.  RC: '
051400                     WS-TRANFILE-STATUS
051500            MOVE 'Y' TO WS-TRAN-EOF
051600     END-EVALUATE.
051700     IF NOT TRAN-AT-EOF
051800         IF TRAN-REQ-CODE = 99
051900             MOVE 'Y' TO WS-TRAN-EOF
052000         END-IF
052100     END-IF.
052200
052300*
052400* REQUEST DISPATCH - ONE TRANSACTION RECORD PER PASS.
052500*
052600 2000-PROCESS-ONE-TRANSACTION.
052700     ADD +1 TO NUM-TRAN-RECS.
052800     EVALUATE TRAN-REQ-CODE
052900        WHEN 01 THRU 06
053000            ADD +1 TO NUM-FILTER-REQUESTS
053100            PERFORM 2005-APPLY-FILTER
053200        WHEN 07
053300            PERFORM 2400-PROCESS-LIST-ALL
053400        WHEN 08
053500            PERFORM 2200-PROCESS-ADD-VEHICLE
053600        WHEN 09
053700            PERFORM 2300-PROCESS-REMOVE-VEHICLE
053800        WHEN 10
053900            PERFORM 2600-POST-SALE-CONTRACT
054000        WHEN 11
054100            PERFORM 2650-POST-LEASE-CONTRACT
054200        WHEN OTHER
054300            ADD +1 TO NUM-INVALID-REQUESTS
054400            PERFORM 2099-REPORT-INVALID-OPTION
054500     END-EVALUATE.
054600     PERFORM 0710-READ-TRAN-FILE.
054700
054800*
054900* FILTER DISPATCH (DEALERSHIP INVENTORY FILTERS 1-6)
055000*
055100 2005-APPLY-FILTER.
055200     MOVE 'N' TO WS-ANY-MATCH.
055300     WRITE REPORT-RECORD FROM RPT-VEHICLE-HDR AFTER 2.
055400     EVALUATE TRAN-REQ-CODE
055500        WHEN 01
055600            PERFORM 2010-FILTER-BY-PRICE
055700        WHEN 02
055800            PERFORM 2011-FILTER-BY-MAKE-MODEL
055900        WHEN 03
056000            PERFORM 2012-FILTER-BY-YEAR
056100        WHEN 04
056200            PERFORM 2013-FILTER-BY-COLOR
056300        WHEN 05
056400            PERFORM 2014-FILTER-BY-MILEAGE
056500        WHEN 06
056600            PERFORM 2016-FILTER-BY-TYPE
056700     END-EVALUATE.
056800     IF NOT ANY-VEHICLE-MATCHED
056900         PERFORM 2090-REPORT-NONE-FOUND
057000     END-IF.
057100
057200 2010-FILTER-BY-PRICE.
057300     PERFORM 2010A-CHECK-PRICE-ENTRY
057400         VARYING WS-INV-SUB FROM 1 BY 1
057500         UNTIL WS-INV-SUB > WS-INV-COUNT.
057600
057700 2010A-CHECK-PRICE-ENTRY.
057800     IF WS-INV-PRICE(WS-INV-SUB) NOT < TRAN-FILT-MIN-PRICE
057900        AND WS-INV-PRICE(WS-INV-SUB) NOT > TRAN-FILT-MAX-PRICE
058000         MOVE 'Y' TO WS-ANY-MATCH
058100         PERFORM 2020-PRINT-VEHICLE-LINE
058200     END-IF.
058300
058400 2011-FILTER-BY-MAKE-MODEL.
058500     PERFORM 2011A-CHECK-MK-MDL-ENTRY
058600         VARYING WS-INV-SUB FROM 1 BY 1
058700         UNTIL WS-INV-SUB > WS-INV-COUNT.
058800
058900 2011A-CHECK-MK-MDL-ENTRY.
059000     MOVE WS-INV-MAKE(WS-INV-SUB) TO WS-CMP-1.
059100     MOVE TRAN-FILT-MAKE          TO WS-CMP-2.
059200     PERFORM 2095-UPPERCASE-FIELDS.
059300     IF WS-CMP-1 = WS-CMP-2
059400         MOVE WS-INV-MODEL(WS-INV-SUB) TO WS-CMP-1
059500         MOVE TRAN-FILT-MODEL           TO WS-CMP-2
059600         PERFORM 2095-UPPERCASE-FIELDS
059700         IF WS-CMP-1 = WS-CMP-2
059800             MOVE 'Y' TO WS-ANY-MATCH
059900             PERFORM 2020-PRINT-VEHICLE-LINE
060000         END-IF
060100     END-IF.
060200
060300 2012-FILTER-BY-YEAR.
060400     PERFORM 2012A-CHECK-YEAR-ENTRY
060500         VARYING WS-INV-SUB FROM 1 BY 1
060600         UNTIL WS-INV-SUB > WS-INV-COUNT.
060700
060800 2012A-CHECK-YEAR-ENTRY.
060900     IF WS-INV-YEAR(WS-INV-SUB) NOT < TRAN-FILT-MIN-YEAR
061000        AND WS-INV-YEAR(WS-INV-SUB) NOT > TRAN-FILT-MAX-YEAR
061100         MOVE 'Y' TO WS-ANY-MATCH
061200         PERFORM 2020-PRINT-VEHICLE-LINE
061300     END-IF.
061400
061500 2013-FILTER-BY-COLOR.
061600     PERFORM 2013A-CHECK-COLOR-ENTRY
061700         VARYING WS-INV-SUB FROM 1 BY 1
061800         UNTIL WS-INV-SUB > WS-INV-COUNT.
061900
062000 2013A-CHECK-COLOR-ENTRY.
062100     MOVE WS-INV-COLOR(WS-INV-SUB) TO WS-CMP-1.
062200     MOVE TRAN-FILT-COLOR          TO WS-CMP-2.
062300     PERFORM 2095-UPPERCASE-FIELDS.
062400     IF WS-CMP-1 = WS-CMP-2
062500         MOVE 'Y' TO WS-ANY-MATCH
062600         PERFORM 2020-PRINT-VEHICLE-LINE
062700     END-IF.
062800
062900 2014-FILTER-BY-MILEAGE.
063000     PERFORM 2014A-CHECK-MILEAGE-ENTRY
063100         VARYING WS-INV-SUB FROM 1 BY 1
063200         UNTIL WS-INV-SUB > WS-INV-COUNT.
063300
063400 2014A-CHECK-MILEAGE-ENTRY.
063500     IF WS-INV-ODOMETER(WS-INV-SUB) NOT < TRAN-FILT-MIN-MILE
063600        AND WS-INV-ODOMETER(WS-INV-SUB) NOT > TRAN-FILT-MAX-MILE
063700         MOVE 'Y' TO WS-ANY-MATCH
063800         PERFORM 2020-PRINT-VEHICLE-LINE
063900     END-IF.
064000
064100 2016-FILTER-BY-TYPE.
064200     PERFORM 2016A-CHECK-TYPE-ENTRY
064300         VARYING WS-INV-SUB FROM 1 BY 1
064400         UNTIL WS-INV-SUB > WS-INV-COUNT.
064500
064600 2016A-CHECK-TYPE-ENTRY.
064700     MOVE WS-INV-TYPE(WS-INV-SUB) TO WS-CMP-1.
064800     MOVE TRAN-FILT-TYPE          TO WS-CMP-2.
064900     PERFORM 2095-UPPERCASE-FIELDS.
065000     IF WS-CMP-1 = WS-CMP-2
065100         MOVE 'Y' TO WS-ANY-MATCH
065200         PERFORM 2020-PRINT-VEHICLE-LINE
065300     END-IF.
065400
065500*
065600* REQUEST 204 - CASE INSENSITIVE TEXT COMPARE.  WS-CMP-1 AND
065700* WS-CMP-2 ARE FOLDED TO UPPERCASE IN PLACE BEFORE THE CALLER
065800* COMPARES THEM.
065900*
066000 2095-UPPERCASE-FIELDS.
066100     INSPECT WS-CMP-1 CONVERTING
066200         'abcdefghijklmnopqrstuvwxyz' TO
066300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066400     INSPECT WS-CMP-2 CONVERTING
066500         'abcdefghijklmnopqrstuvwxyz' TO
066600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066700
066800 2020-PRINT-VEHICLE-LINE.
066900     MOVE WS-INV-VIN(WS-INV-SUB)      TO RPT-VEH-VIN.
067000     MOVE WS-INV-YEAR(WS-INV-SUB)     TO RPT-VEH-YEAR.
067100     MOVE WS-INV-MAKE(WS-INV-SUB)     TO RPT-VEH-MAKE.
067200     MOVE WS-INV-MODEL(WS-INV-SUB)    TO RPT-VEH-MODEL.
067300     MOVE WS-INV-TYPE(WS-INV-SUB)     TO RPT-VEH-TYPE.
067400     MOVE WS-INV-COLOR(WS-INV-SUB)    TO RPT-VEH-COLOR.
067500     MOVE WS-INV-ODOMETER(WS-INV-SUB) TO RPT-VEH-ODOMETER.
067600     MOVE WS-INV-PRICE(WS-INV-SUB)    TO RPT-VEH-PRICE.
067700     WRITE REPORT-RECORD FROM RPT-VEHICLE-LINE.
067800
067900 2090-REPORT-NONE-FOUND.
068000     WRITE REPORT-RECORD FROM RPT-NONE-FOUND-LINE.
068100
068200 2099-REPORT-INVALID-OPTION.
068300     MOVE TRAN-REQ-CODE TO RPT-INVALID-CODE.
068400     WRITE REPORT-RECORD FROM RPT-INVALID-LINE AFTER 2.
068500
068600 2099-REPORT-MESSAGE-TEXT.
068700     MOVE WS-MSG-TEXT TO RPT-MSG-TEXT-O.
068800     WRITE REPORT-RECORD FROM RPT-MESSAGE-LINE AFTER 2.
068900
069000*
069100* LIST ALL VEHICLES (REQUEST CODE 07)
069200*
069300 2400-PROCESS-LIST-ALL.
069400     WRITE REPORT-RECORD FROM RPT-VEHICLE-HDR AFTER 2.
069500     IF WS-INV-COUNT = 0
069600         PERFORM 2090-REPORT-NONE-FOUND
069700     ELSE
069800         PERFORM 2020-PRINT-VEHICLE-LINE
069900             VARYING WS-INV-SUB FROM 1 BY 1
070000             UNTIL WS-INV-SUB > WS-INV-COUNT
070100     END-IF.
070200
070300*
070400* ADD VEHICLE (REQUEST CODE 08) - VEHICLE VALIDATION RULES.
070500*
070600 2200-PROCESS-ADD-VEHICLE.
070700     ADD +1 TO NUM-ADD-REQUESTS.
070800     PERFORM 2210-EDIT-ADD-VEHICLE.
070900     IF VEHICLE-IS-OK
071000         IF WS-INV-COUNT < WS-INV-MAX
071100             ADD +1 TO WS-INV-COUNT
071200             MOVE WS-VEH-VIN         TO WS-INV-VIN(WS-INV-COUNT)
071300             MOVE WS-VEH-VEH-YEAR    TO WS-INV-YEAR(WS-INV-COUNT)
071400             MOVE WS-VEH-MAKE        TO WS-INV-MAKE(WS-INV-COUNT)
071500             MOVE WS-VEH-MODEL       TO WS-INV-MODEL(WS-INV-COUNT)
071600             MOVE WS-VEH-VEH-TYPE    TO WS-INV-TYPE(WS-INV-COUNT)
071700             MOVE WS-VEH-COLOR       TO WS-INV-COLOR(WS-INV-COUNT)
071800             MOVE WS-VEH-ODOMETER    TO WS-INV-ODOMETER(WS-INV-COUNT)
071900             MOVE WS-VEH-PRICE       TO WS-INV-PRICE(WS-INV-COUNT)
072000             ADD +1 TO NUM-ADD-PROCESSED
072100             PERFORM 1900-REWRITE-INVENTORY-FILE
072200             MOVE 'VEHICLE ADDED - VIN ' TO WS-MSG-TEXT
072300             PERFORM 2099-REPORT-MESSAGE-TEXT
072400         ELSE
072500             MOVE 'INVENTORY TABLE IS FULL - ADD REJECTED'
072600                 TO WS-MSG-TEXT
072700             PERFORM 2099-REPORT-MESSAGE-TEXT
072800         END-IF
072900     ELSE
073000         MOVE WS-REJECT-REASON TO WS-MSG-TEXT
073100         PERFORM 2099-REPORT-MESSAGE-TEXT
073200     END-IF.
073300
073400*
073500* REQUEST 91  - REJECTED ADDS PRINT THE REASON.
073600* REQUEST 118 - VIN OF ZERO NOW CAUGHT HERE, NOT JUST ON LOAD.
073700*
073800 2210-EDIT-ADD-VEHICLE.
073900     MOVE 'Y' TO WS-VEHICLE-OK.
074000     MOVE SPACES TO WS-REJECT-REASON.
074100     MOVE TRAN-VIN      TO WS-VEH-VIN.
074200     MOVE TRAN-VEH-YEAR TO WS-VEH-VEH-YEAR.
074300     MOVE TRAN-MAKE     TO WS-VEH-MAKE.
074400     MOVE TRAN-MODEL    TO WS-VEH-MODEL.
074500     MOVE TRAN-VEH-TYPE TO WS-VEH-VEH-TYPE.
074600     MOVE TRAN-COLOR    TO WS-VEH-COLOR.
074700     MOVE TRAN-ODOMETER TO WS-VEH-ODOMETER.
074800     MOVE TRAN-PRICE TO WS-VEH-PRICE.
074900     IF WS-VEH-VIN = 0
075000         MOVE 'N' TO WS-VEHICLE-OK
075100         MOVE 'REJECTED - VIN MUST BE GREATER THAN ZERO'
075200             TO WS-REJECT-REASON
075300     END-IF.
075400     IF WS-VEHICLE-OK = 'Y'
075500        AND (WS-VEH-VEH-YEAR < 1886 OR
075600             WS-VEH-VEH-YEAR > WS-MAX-VALID-YEAR)
075700         MOVE 'N' TO WS-VEHICLE-OK
075800         MOVE 'REJECTED - MODEL YEAR OUT OF RANGE'
075900             TO WS-REJECT-REASON
076000     END-IF.
076100     IF WS-VEHICLE-OK = 'Y' AND WS-VEH-MAKE = SPACES
076200         MOVE 'N' TO WS-VEHICLE-OK
076300         MOVE 'REJECTED - MAKE IS BLANK'
076400             TO WS-REJECT-REASON
076500     END-IF.
076600     IF WS-VEHICLE-OK = 'Y' AND WS-VEH-MODEL = SPACES
076700         MOVE 'N' TO WS-VEHICLE-OK
076800         MOVE 'REJECTED - MODEL IS BLANK'
076900             TO WS-REJECT-REASON
077000     END-IF.
077100     IF WS-VEHICLE-OK = 'Y' AND WS-VEH-VEH-TYPE = SPACES
077200         MOVE 'N' TO WS-VEHICLE-OK
077300         MOVE 'REJECTED - VEHICLE TYPE IS BLANK'
077400             TO WS-REJECT-REASON
077500     END-IF.
077600     IF WS-VEHICLE-OK = 'Y' AND WS-VEH-COLOR = SPACES
077700         MOVE 'N' TO WS-VEHICLE-OK
077800         MOVE 'REJECTED - COLOR IS BLANK'
077900             TO WS-REJECT-REASON
078000     END-IF.
078100
078200*
078300* REMOVE VEHICLE (REQUEST CODE 09) - EXACT VIN MATCH, FIRST
078400* MATCHING ENTRY ONLY (SEE REQUEST 309).
078500*
078600 2300-PROCESS-REMOVE-VEHICLE.
078700     ADD +1 TO NUM-REMOVE-REQUESTS.
078800     MOVE 'N' TO WS-MATCH-FOUND.
078900     PERFORM 2310-FIND-VEHICLE-BY-VIN.
079000     IF MATCH-WAS-FOUND
079100         PERFORM 2320-REMOVE-TABLE-ENTRY
079200         ADD +1 TO NUM-REMOVE-PROCESSED
079300         PERFORM 1900-REWRITE-INVENTORY-FILE
079400         MOVE 'VEHICLE REMOVED' TO WS-MSG-TEXT
079500         PERFORM 2099-REPORT-MESSAGE-TEXT
079600     ELSE
079700         MOVE 'VEHICLE NOT FOUND - VIN NOT ON FILE'
079800             TO WS-MSG-TEXT
079900         PERFORM 2099-REPORT-MESSAGE-TEXT
080000     END-IF.
080100
080200 2310-FIND-VEHICLE-BY-VIN.
080300     MOVE 0 TO WS-INV-FOUND-SUB.
080400     PERFORM 2310A-CHECK-VIN-ENTRY
080500         VARYING WS-INV-SUB FROM 1 BY 1
080600         UNTIL WS-INV-SUB > WS-INV-COUNT.
080700     IF WS-INV-FOUND-SUB > 0
080800         MOVE 'Y' TO WS-MATCH-FOUND
080900     END-IF.
081000
081100 2310A-CHECK-VIN-ENTRY.
081200     IF WS-INV-FOUND-SUB = 0
081300        AND WS-INV-VIN(WS-INV-SUB) = TRAN-VIN
081400         MOVE WS-INV-SUB TO WS-INV-FOUND-SUB
081500     END-IF.
081600
081700 2320-REMOVE-TABLE-ENTRY.
081800     COMPUTE I = WS-INV-COUNT - 1.
081900     IF I >= WS-INV-FOUND-SUB
082000         PERFORM 2320A-SHIFT-ENTRY
082100             VARYING WS-INV-SUB FROM WS-INV-FOUND-SUB BY 1
082200             UNTIL WS-INV-SUB > I
082300     END-IF.
082400     SUBTRACT 1 FROM WS-INV-COUNT.
082500
082600 2320A-SHIFT-ENTRY.
082700     COMPUTE I = WS-INV-SUB + 1.
082800     MOVE WS-INV-VIN(I)      TO WS-INV-VIN(WS-INV-SUB).
082900     MOVE WS-INV-YEAR(I)     TO WS-INV-YEAR(WS-INV-SUB).
083000     MOVE WS-INV-MAKE(I)     TO WS-INV-MAKE(WS-INV-SUB).
083100     MOVE WS-INV-MODEL(I)    TO WS-INV-MODEL(WS-INV-SUB).
083200     MOVE WS-INV-TYPE(I)     TO WS-INV-TYPE(WS-INV-SUB).
083300     MOVE WS-INV-COLOR(I)    TO WS-INV-COLOR(WS-INV-SUB).
083400     MOVE WS-INV-ODOMETER(I) TO WS-INV-ODOMETER(WS-INV-SUB).
083500     MOVE WS-INV-PRICE(I)    TO WS-INV-PRICE(WS-INV-SUB).
083600
083700*
083800* SALE CONTRACT (REQUEST CODE 10) - CARRATE1 DOES THE PRICING.
083900*
084000 2600-POST-SALE-CONTRACT.
084100     MOVE 'SALE ' TO RL-CONTRACT-TYPE.
084200     MOVE TRAN-PRICE TO RL-VEHICLE-PRICE.
084300     MOVE TRAN-FINANCED TO RL-FINANCED.
084400     CALL 'CARRATE1' USING RL-CONTRACT-TYPE, RL-VEHICLE-PRICE,
084500             RL-FINANCED, RL-SALES-TAX, RL-RECORDING-FEE,
084600             RL-PROCESSING-FEE, RL-RESIDUAL-VALUE, RL-LEASE-FEE,
084700             RL-TOTAL-PRICE, RL-MONTHLY-PAYMENT.
084800     MOVE 'SALE '            TO CON-TYPE.
084900     MOVE TRAN-CONTRACT-DATE TO CON-DATE.
085000     MOVE TRAN-CUSTOMER-NAME TO CON-CUSTOMER-NAME.
085100     MOVE TRAN-CUSTOMER-EMAIL TO CON-CUSTOMER-EMAIL.
085200     MOVE TRAN-VIN           TO CON-VIN.
085300     MOVE TRAN-VEH-YEAR      TO CON-VEH-YEAR.
085400     MOVE TRAN-MAKE          TO CON-MAKE.
085500     MOVE TRAN-MODEL         TO CON-MODEL.
085600     MOVE TRAN-VEH-TYPE      TO CON-VEH-TYPE.
085700     MOVE TRAN-COLOR         TO CON-COLOR.
085800     MOVE TRAN-ODOMETER      TO CON-ODOMETER.
085900     MOVE TRAN-PRICE         TO CON-PRICE.
086000     MOVE RL-SALES-TAX       TO CON-SALES-TAX.
086100     MOVE RL-RECORDING-FEE   TO CON-RECORDING-FEE.
086200     MOVE RL-PROCESSING-FEE  TO CON-PROCESSING-FEE.
086300     MOVE RL-TOTAL-PRICE     TO CON-TOTAL-PRICE.
086400     IF TRAN-FINANCED = 'Y'
086500         MOVE 'YES' TO CON-FINANCED-IND
086600     ELSE
086700         MOVE 'NO ' TO CON-FINANCED-IND
086800     END-IF.
086900     MOVE RL-MONTHLY-PAYMENT TO CON-MONTHLY-PMT.
087000     WRITE CON-RECORD.
087100     ADD +1 TO NUM-SALE-CONTRACTS.
087200     MOVE CON-TYPE TO RPT-CON-TYPE.
087300     MOVE CON-VIN  TO RPT-CON-VIN.
087400     WRITE REPORT-RECORD FROM RPT-CONTRACT-LINE AFTER 2.
087500
087600*
087700* LEASE CONTRACT (REQUEST CODE 11) - CARRATE1 DOES THE PRICING.
087800*
087900 2650-POST-LEASE-CONTRACT.
088000     MOVE 'LEASE' TO RL-CONTRACT-TYPE.
088100     MOVE TRAN-PRICE TO RL-VEHICLE-PRICE.
088200     MOVE 'N' TO RL-FINANCED.
088300     CALL 'CARRATE1' USING RL-CONTRACT-TYPE, RL-VEHICLE-PRICE,
088400             RL-FINANCED, RL-SALES-TAX, RL-RECORDING-FEE,
088500             RL-PROCESSING-FEE, RL-RESIDUAL-VALUE, RL-LEASE-FEE,
088600             RL-TOTAL-PRICE, RL-MONTHLY-PAYMENT.
088700     MOVE 'LEASE'            TO CON-TYPE.
088800     MOVE TRAN-CONTRACT-DATE TO CON-DATE.
088900     MOVE TRAN-CUSTOMER-NAME TO CON-CUSTOMER-NAME.
089000     MOVE TRAN-CUSTOMER-EMAIL TO CON-CUSTOMER-EMAIL.
089100     MOVE TRAN-VIN           TO CON-VIN.
089200     MOVE TRAN-VEH-YEAR      TO CON-VEH-YEAR.
089300     MOVE TRAN-MAKE          TO CON-MAKE.
089400     MOVE TRAN-MODEL         TO CON-MODEL.
089500     MOVE TRAN-VEH-TYPE      TO CON-VEH-TYPE.
089600     MOVE TRAN-COLOR         TO CON-COLOR.
089700     MOVE TRAN-ODOMETER      TO CON-ODOMETER.
089800     MOVE TRAN-PRICE         TO CON-PRICE.
089900     MOVE RL-RESIDUAL-VALUE  TO CON-RESIDUAL-VALUE.
090000     MOVE RL-LEASE-FEE       TO CON-LEASE-FEE.
090100     MOVE RL-TOTAL-PRICE     TO CON-LS-TOTAL-PRICE.
090200     MOVE RL-MONTHLY-PAYMENT TO CON-LS-MONTHLY-PMT.
090300     WRITE CON-RECORD.
090400     ADD +1 TO NUM-LEASE-CONTRACTS.
090500     MOVE CON-TYPE TO RPT-CON-TYPE.
090600     MOVE CON-VIN  TO RPT-CON-VIN.
090700     WRITE REPORT-RECORD FROM RPT-CONTRACT-LINE AFTER 2.
090800
090900*
091000* REQUEST 447 - END-OF-JOB TOTALS NOW INCLUDE INVALID REQUESTS.
091100*
091200 8500-REPORT-JOB-TOTALS.
091300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER PAGE.
091400     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
091500     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
091600     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
091700
091800     MOVE 'TRANSACTIONS READ' TO RPT-TRAN.
091900     MOVE NUM-TRAN-RECS       TO RPT-NUM-TRAN-PROC.
092000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
092100
092200     MOVE 'FILTERS APPLIED'   TO RPT-TRAN.
092300     MOVE NUM-FILTER-REQUESTS TO RPT-NUM-TRAN-PROC.
092400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
092500
092600     MOVE 'VEHICLES ADDED'    TO RPT-TRAN.
092700     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.
092800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
092900
093000     MOVE 'VEHICLES REMOVED'  TO RPT-TRAN.
093100     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.
093200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
093300
093400     MOVE 'SALE CONTRACTS'    TO RPT-TRAN.
093500     MOVE NUM-SALE-CONTRACTS  TO RPT-NUM-TRAN-PROC.
093600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
093700
093800     MOVE 'LEASE CONTRACTS'   TO RPT-TRAN.
093900     MOVE NUM-LEASE-CONTRACTS TO RPT-NUM-TRAN-PROC.
094000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
094100
094200     MOVE 'INVALID REQUESTS'  TO RPT-TRAN.
094300     MOVE NUM-INVALID-REQUESTS TO RPT-NUM-TRAN-PROC.
094400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
