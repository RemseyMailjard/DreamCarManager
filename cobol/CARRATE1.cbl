000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF DREAM CAR DEALERSHIP GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  CARRATE1
000600*
000700* AUTHOR :  Doug Kessler
000800*
000900* CALLED SUBPROGRAM.  GIVEN A CONTRACT TYPE (SALE OR LEASE), A
001000* VEHICLE PRICE AND (FOR A SALE) WHETHER THE DEAL IS FINANCED,
001100* RETURNS EVERY FEE, THE CONTRACT TOTAL AND THE AMORTIZED
001200* MONTHLY PAYMENT WHEN ONE APPLIES.  RATES AND FEE AMOUNTS ARE
001300* KEPT AS NAMED CONSTANTS BELOW SO FINANCE CAN CHANGE THEM
001400* WITHOUT A CODE WALK-THROUGH.
001500*****************************************************************
001600*
001700* CHANGE LOG
001800*
001900*    04/04/89  DK   ORIGINAL PROGRAM - SALE CONTRACT PRICING ONLY.
002000*    04/11/89  DK   ADDED THE FINANCED-SALE AMORTIZATION SCHEDULE.
002100*    08/30/97  JTW  REQUEST 344 - LEASE CONTRACT PRICING ADDED.
002200*                   RESIDUAL AND LEASE FEE PERCENTAGES MOVED HERE
002300*                   FROM CARBAT1 AS NAMED CONSTANTS.
002400*    01/12/98  JTW  REQUEST 360 - Y2K REMEDIATION - REVIEWED, THIS
002500*                   PROGRAM CARRIES NO DATE FIELDS, NO CHANGE.
002600*    04/02/01  SNG  REQUEST 402 - PROCESSING FEE BREAK POINT AND
002700*                   AMOUNTS CONFIRMED AGAINST FINANCE BULLETIN
002800*                   01-07, NO CODE CHANGE REQUIRED.
002900*    10/17/03  SNG  REQUEST 448 - MONTHLY PAYMENT NOW CARRIED TO
003000*                   SIX DECIMAL PLACES INTERNALLY BEFORE ROUNDING
003100*                   TO CENTS, PER AUDIT FINDING ON ROUNDING DRIFT.
003110*    11/04/03  SNG  REQUEST 450 - THE FINAL STEP OF EACH PRICING
003120*                   PARAGRAPH WAS STILL A PLAIN MOVE INTO THE
003130*                   MONTHLY PAYMENT FIELD AND DROPPED THE LOW-
003140*                   ORDER DIGITS INSTEAD OF ROUNDING - REQUEST 448
003150*                   HARDENED THE INTERMEDIATE MATH BUT MISSED THIS
003160*                   LAST STEP.  BOTH CALLERS NOW USE COMPUTE ...
003170*                   ROUNDED.  ALSO DROPPED THREE "TRACE" REDEFINES
003180*                   LEFT BY AN EARLIER REWORK THAT NO PARAGRAPH
003190*                   EVER READ, AND REPLACED THE FLAT FEE/RATE
003195*                   CONSTANTS WITH THE TWO TIER TABLES BELOW SO
003196*                   THE BREAK-POINT LOGIC IS ONE TABLE LOOKUP
003197*                   INSTEAD OF DUPLICATED IF-ELSE PAIRS.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    CARRATE1.
003500 AUTHOR.        DOUG KESSLER.
003600 INSTALLATION.  DREAM CAR DEALERSHIP GROUP - DATA PROCESSING.
003700 DATE-WRITTEN.  04/04/89.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
005000*
005100* SALE CONTRACT CONSTANTS
005200*
005300 01  SALE-RATE-CONSTANTS.
005400     05  SALE-TAX-RATE            PIC S9V9(6) COMP-3
005500                                            VALUE 0.050000.
005600     05  SALE-RECORDING-FEE-AMT   PIC 9(05)V99 VALUE 100.00.
005700     05  SALE-PROC-FEE-BREAK      PIC 9(07)V99 VALUE 10000.00.
005800     05  FILLER                   PIC X(10).
005810*
005820* PROCESSING-FEE TABLE, KEYED BY THE $10,000.00 BREAK POINT
005830* ABOVE - ENTRY 1 IS THE FEE AT OR OVER THE BREAK, ENTRY 2 IS
005840* THE FEE BELOW IT.  THE COMPILER WON'T LET US PUT A VALUE
005850* CLAUSE ON AN OCCURS ENTRY DIRECTLY, SO THE TABLE IS VALUE-
005860* LOADED HERE AS A FLAT RECORD AND REDEFINED FOR THE SUBSCRIPTED
005870* LOOKUP 1000-PRICE-SALE-CONTRACT ACTUALLY DOES AT RUN TIME.
005880*
005890 01  SALE-FEE-TABLE-INIT.
005900     05  FILLER                   PIC 9(05)V99 VALUE 495.00.
005910     05  FILLER                   PIC 9(05)V99 VALUE 295.00.
005920 01  SALE-FEE-TABLE REDEFINES SALE-FEE-TABLE-INIT.
005930     05  SFE-AMOUNT               PIC 9(05)V99 OCCURS 2 TIMES.
005940*
005950* FINANCED-RATE TABLE, SAME TWO TIERS AS THE FEE TABLE ABOVE -
005960* ENTRY 1 IS THE 48 MONTH / 4.25 PERCENT SCHEDULE FOR DEALS AT
005970* OR OVER THE BREAK POINT, ENTRY 2 THE 24 MONTH / 5.25 PERCENT
005980* SCHEDULE BELOW IT.
005990*
006000 01  SALE-FIN-TABLE-INIT.
006100     05  FILLER                   PIC S9V9(6) COMP-3
006200                                            VALUE 0.042500.
006250     05  FILLER                   PIC S9(03) COMP VALUE +48.
006300     05  FILLER                   PIC S9V9(6) COMP-3
006400                                            VALUE 0.052500.
006450     05  FILLER                   PIC S9(03) COMP VALUE +24.
006460 01  SALE-FIN-TABLE REDEFINES SALE-FIN-TABLE-INIT.
006470     05  SFT-ENTRY                OCCURS 2 TIMES.
006480         10  SFT-RATE             PIC S9V9(6) COMP-3.
006490         10  SFT-TERM             PIC S9(03) COMP.
006500*
006600* LEASE CONTRACT CONSTANTS (REQUEST 344)
006700*
006800 01  LEASE-RATE-CONSTANTS.
006900     05  LEASE-RESIDUAL-RATE      PIC S9V9(6) COMP-3
007000                                            VALUE 0.500000.
007100     05  LEASE-FEE-RATE           PIC S9V9(6) COMP-3
007200                                            VALUE 0.070000.
007300     05  LEASE-FIN-RATE           PIC S9V9(6) COMP-3
007400                                            VALUE 0.040000.
007500     05  LEASE-TERM-MOS           PIC S9(03) COMP VALUE +36.
007550     05  FILLER                   PIC X(10).
007600*
007800* AMORTIZATION WORK AREA - REQUEST 448, SIX DECIMAL PLACES
007900* CARRIED THROUGH THE COMPUTE BEFORE THE FINAL CENTS ROUNDING.
008000*
008100 01  AMORT-WORK-AREA.
008110     05  AW-ANNUAL-RATE           PIC S9V9(6) COMP-3 VALUE 0.
008200     05  AW-MONTHLY-RATE          PIC S9V9(6) COMP-3 VALUE 0.
008300     05  AW-ONE-PLUS-RATE         PIC S9V9(6) COMP-3 VALUE 0.
008400     05  AW-RATE-POWER            PIC S9(03)V9(6) COMP-3 VALUE 0.
008500     05  AW-NUMERATOR             PIC S9(09)V9(6) COMP-3 VALUE 0.
008600     05  AW-DENOMINATOR           PIC S9V9(6) COMP-3 VALUE 0.
008700     05  AW-PAYMENT-RAW           PIC S9(07)V9(6) COMP-3 VALUE 0.
008800     05  AW-AMOUNT-FINANCED       PIC S9(09)V99 COMP-3 VALUE 0.
008900     05  AW-TERM-MOS-SIGNED       PIC S9(03) COMP VALUE 0.
008905     05  FILLER                   PIC X(10).
008910*
009000*
009100 01  WORK-FIELDS.
009200     05  WK-SALES-TAX             PIC 9(07)V99 COMP-3 VALUE 0.
009300     05  WK-PROCESSING-FEE        PIC 9(05)V99 COMP-3 VALUE 0.
009400     05  WK-TOTAL-PRICE           PIC 9(09)V99 COMP-3 VALUE 0.
009410     05  WK-FEE-SUB               PIC S9(03) COMP VALUE 0.
009420     05  WK-RATE-SUB              PIC S9(03) COMP VALUE 0.
009450     05  FILLER                   PIC X(10).
009500*
009600*****************************************************************
009700 LINKAGE SECTION.
009800*****************************************************************
009900 01  LK-CONTRACT-TYPE             PIC X(05).
009910 01  LK-CONTRACT-TYPE-1ST REDEFINES LK-CONTRACT-TYPE PIC X(01).
010000 01  LK-VEHICLE-PRICE             PIC 9(07)V99.
010100 01  LK-FINANCED                  PIC X(01).
010200 01  LK-SALES-TAX                 PIC 9(07)V99.
010300 01  LK-RECORDING-FEE             PIC 9(05)V99.
010400 01  LK-PROCESSING-FEE            PIC 9(05)V99.
010500 01  LK-RESIDUAL-VALUE            PIC 9(07)V99.
010600 01  LK-LEASE-FEE                 PIC 9(07)V99.
010700 01  LK-TOTAL-PRICE               PIC 9(09)V99.
010800 01  LK-MONTHLY-PAYMENT           PIC 9(07)V99.
010900*
011000*****************************************************************
011100 PROCEDURE DIVISION USING LK-CONTRACT-TYPE, LK-VEHICLE-PRICE,
011200         LK-FINANCED, LK-SALES-TAX, LK-RECORDING-FEE,
011300         LK-PROCESSING-FEE, LK-RESIDUAL-VALUE, LK-LEASE-FEE,
011400         LK-TOTAL-PRICE, LK-MONTHLY-PAYMENT.
011500*****************************************************************
011600
011700 0000-MAIN.
011800     MOVE 0 TO LK-SALES-TAX      LK-RECORDING-FEE
011900               LK-PROCESSING-FEE LK-RESIDUAL-VALUE
012000               LK-LEASE-FEE      LK-TOTAL-PRICE
012100               LK-MONTHLY-PAYMENT.
012200     IF LK-CONTRACT-TYPE-1ST = 'S'
012300         PERFORM 1000-PRICE-SALE-CONTRACT
012400     ELSE
012500         PERFORM 2000-PRICE-LEASE-CONTRACT
012600     END-IF.
012700     GOBACK.
012800
012900 0000-EXIT.
013000     EXIT.
013100
013200*
013300* SALE CONTRACT PRICING - 5 PERCENT SALES TAX, FLAT $100.00
013400* RECORDING FEE, TIERED PROCESSING FEE AT THE $10,000.00 BREAK
013500* POINT, AND (WHEN FINANCED) AN AMORTIZED MONTHLY PAYMENT.
013600*
013700 1000-PRICE-SALE-CONTRACT.
013800     COMPUTE WK-SALES-TAX ROUNDED =
013900             LK-VEHICLE-PRICE * SALE-TAX-RATE.
014000     MOVE SALE-RECORDING-FEE-AMT TO LK-RECORDING-FEE.
014100     IF LK-VEHICLE-PRICE >= SALE-PROC-FEE-BREAK
014150         MOVE 1 TO WK-FEE-SUB
014200     ELSE
014250         MOVE 2 TO WK-FEE-SUB
014300     END-IF.
014350     MOVE SFE-AMOUNT(WK-FEE-SUB) TO WK-PROCESSING-FEE.
014600     COMPUTE WK-TOTAL-PRICE ROUNDED =
014700             LK-VEHICLE-PRICE + WK-SALES-TAX +
014800             SALE-RECORDING-FEE-AMT + WK-PROCESSING-FEE.
014900     MOVE WK-SALES-TAX      TO LK-SALES-TAX.
015000     MOVE WK-PROCESSING-FEE TO LK-PROCESSING-FEE.
015100     MOVE WK-TOTAL-PRICE    TO LK-TOTAL-PRICE.
015200     IF LK-FINANCED = 'Y'
015210         IF WK-TOTAL-PRICE >= SALE-PROC-FEE-BREAK
015220             MOVE 1 TO WK-RATE-SUB
015240         ELSE
015250             MOVE 2 TO WK-RATE-SUB
015270         END-IF
015280         MOVE SFT-RATE(WK-RATE-SUB) TO AW-ANNUAL-RATE
015290         MOVE SFT-TERM(WK-RATE-SUB) TO AW-TERM-MOS-SIGNED
015300         MOVE WK-TOTAL-PRICE    TO AW-AMOUNT-FINANCED
015600         PERFORM 3000-AMORTIZE-PAYMENT
015700         COMPUTE LK-MONTHLY-PAYMENT ROUNDED = AW-PAYMENT-RAW
015800     ELSE
015810         MOVE 0 TO LK-MONTHLY-PAYMENT
016400     END-IF.
016500
016600*
016700* LEASE CONTRACT PRICING - 50 PERCENT RESIDUAL VALUE, 7 PERCENT
016800* LEASE FEE ON THE VEHICLE PRICE, AND A 4.0 PERCENT / 36 MONTH
016900* AMORTIZED MONTHLY PAYMENT ON THE LEASE TOTAL.
017000*
017100 2000-PRICE-LEASE-CONTRACT.
017200     COMPUTE LK-RESIDUAL-VALUE ROUNDED =
017300             LK-VEHICLE-PRICE * LEASE-RESIDUAL-RATE.
017400     COMPUTE LK-LEASE-FEE ROUNDED =
017500             LK-VEHICLE-PRICE * LEASE-FEE-RATE.
017600     COMPUTE WK-TOTAL-PRICE ROUNDED =
017700             LK-RESIDUAL-VALUE + LK-LEASE-FEE.
017800     MOVE WK-TOTAL-PRICE  TO LK-TOTAL-PRICE.
017900     MOVE LEASE-FIN-RATE  TO AW-ANNUAL-RATE.
018000     MOVE LEASE-TERM-MOS  TO AW-TERM-MOS-SIGNED.
018100     MOVE WK-TOTAL-PRICE  TO AW-AMOUNT-FINANCED.
018200     PERFORM 3000-AMORTIZE-PAYMENT.
018300     COMPUTE LK-MONTHLY-PAYMENT ROUNDED = AW-PAYMENT-RAW.
018400
018500*
018600* REQUEST 448 - COMMON AMORTIZATION ROUTINE, SIX DECIMAL PLACES
018700* OF PRECISION CARRIED THROUGH (1+R)**N BEFORE THE CALLER ROUNDS
018800* THE RESULT TO CENTS.  AW-ANNUAL-RATE, AW-TERM-MOS-SIGNED AND
018900* AW-AMOUNT-FINANCED ARE SET BY THE CALLING PARAGRAPH; THE MONTHLY
018910* RATE IS DERIVED HERE SO EVERY CALLER SUPPLIES THE SAME UNITS.
019000*
019100 3000-AMORTIZE-PAYMENT.
019110     COMPUTE AW-MONTHLY-RATE ROUNDED = AW-ANNUAL-RATE / 12.
019200     COMPUTE AW-ONE-PLUS-RATE = 1 + AW-MONTHLY-RATE.
019300     COMPUTE AW-RATE-POWER =
019400             AW-ONE-PLUS-RATE ** AW-TERM-MOS-SIGNED.
019500     COMPUTE AW-NUMERATOR =
019600             AW-AMOUNT-FINANCED * AW-MONTHLY-RATE * AW-RATE-POWER.
019700     COMPUTE AW-DENOMINATOR = AW-RATE-POWER - 1.
019800     IF AW-DENOMINATOR = 0
019900         MOVE 0 TO AW-PAYMENT-RAW
020000     ELSE
020100         COMPUTE AW-PAYMENT-RAW ROUNDED =
020200                 AW-NUMERATOR / AW-DENOMINATOR
020300     END-IF.
