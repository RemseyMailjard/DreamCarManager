000100*
000200*    CONTREC  -  CONTRACT OUTPUT RECORD
000300*
000400*    ONE RECORD IS WRITTEN PER PRICED CONTRACT.  CON-TYPE TELLS
000500*    WHETHER CON-DETAIL-AREA HOLDS THE SALE LAYOUT OR THE LEASE
000600*    LAYOUT - SEE CON-SALE-DETAIL / CON-LEASE-DETAIL REDEFINES.
000700*
000800 01  CON-RECORD.
000900     05  CON-TYPE                 PIC X(05).
001000     05  CON-DATE                 PIC X(08).
001100     05  CON-CUSTOMER-NAME        PIC X(30).
001200     05  CON-CUSTOMER-EMAIL       PIC X(30).
001300     05  CON-VIN                  PIC 9(08).
001400     05  CON-VEH-YEAR             PIC 9(04).
001500     05  CON-MAKE                 PIC X(15).
001600     05  CON-MODEL                PIC X(15).
001700     05  CON-VEH-TYPE             PIC X(10).
001800     05  CON-COLOR                PIC X(10).
001900     05  CON-ODOMETER             PIC 9(07).
002000     05  CON-PRICE                PIC 9(07)V99.
002100     05  CON-DETAIL-AREA          PIC X(46).
002200     05  CON-SALE-DETAIL REDEFINES CON-DETAIL-AREA.
002300         10  CON-SALES-TAX        PIC 9(07)V99.
002400         10  CON-RECORDING-FEE    PIC 9(05)V99.
002500         10  CON-PROCESSING-FEE   PIC 9(05)V99.
002600         10  CON-TOTAL-PRICE      PIC 9(09)V99.
002700         10  CON-FINANCED-IND     PIC X(03).
002800         10  CON-MONTHLY-PMT      PIC 9(07)V99.
002900     05  CON-LEASE-DETAIL REDEFINES CON-DETAIL-AREA.
003000         10  CON-RESIDUAL-VALUE   PIC 9(07)V99.
003100         10  CON-LEASE-FEE        PIC 9(07)V99.
003200         10  CON-LS-TOTAL-PRICE   PIC 9(09)V99.
003300         10  CON-LS-MONTHLY-PMT   PIC 9(07)V99.
003400         10  FILLER               PIC X(08).
003500     05  FILLER                   PIC X(10).
