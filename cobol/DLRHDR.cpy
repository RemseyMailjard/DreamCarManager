000100*
000200*    DLRHDR   -  DEALERSHIP HEADER RECORD
000300*    THE FIRST RECORD ON THE INVENTORY FILE IDENTIFIES THE
000400*    DEALERSHIP THAT OWNS THE VEHICLE RECORDS THAT FOLLOW IT.
000500*
000600 01  DLR-HEADER-RECORD.
000700     05  DLR-NAME                PIC X(30).
000800     05  DLR-ADDRESS             PIC X(40).
000900     05  DLR-PHONE               PIC X(14).
001000     05  FILLER                  PIC X(16).
