000100*
000200*    TRANREC  -  DEALERSHIP REQUEST (TRANSACTION) RECORD
000300*
000400*    TRAN-REQ-CODE DRIVES WHICH OF THE OTHER GROUPS IN THIS
000500*    RECORD ARE MEANINGFUL FOR A GIVEN REQUEST -
000600*
000700*        01 - 06   FILTER REQUESTS, SEE TRAN-FILTER-FIELDS REDEFINES
000800*        07        LIST ALL VEHICLES
000900*        08        ADD VEHICLE  (TRAN-VIN THRU TRAN-PRICE)
001000*        09        REMOVE VEHICLE BY VIN (TRAN-VIN)
001100*        10        SALE CONTRACT  (TRAN-VIN THRU TRAN-FINANCED)
001200*        11        LEASE CONTRACT (TRAN-VIN THRU TRAN-CUSTOMER-EMAIL)
001300*        99        END OF TRANSACTIONS
001400*
001500 01  TRAN-RECORD.
001600     05  TRAN-REQ-CODE            PIC 9(02).
001700     05  TRAN-FILTER-FIELDS       PIC X(30).
001800     05  TRAN-FILT-PRICE REDEFINES TRAN-FILTER-FIELDS.
001900         10  TRAN-FILT-MIN-PRICE  PIC 9(07)V99.
002000         10  TRAN-FILT-MAX-PRICE  PIC 9(07)V99.
002100         10  FILLER               PIC X(12).
002200     05  TRAN-FILT-MK-MDL REDEFINES TRAN-FILTER-FIELDS.
002300         10  TRAN-FILT-MAKE       PIC X(15).
002400         10  TRAN-FILT-MODEL      PIC X(15).
002500     05  TRAN-FILT-YR REDEFINES TRAN-FILTER-FIELDS.
002600         10  TRAN-FILT-MIN-YEAR   PIC 9(04).
002700         10  TRAN-FILT-MAX-YEAR   PIC 9(04).
002800         10  FILLER               PIC X(22).
002900     05  TRAN-FILT-CLR REDEFINES TRAN-FILTER-FIELDS.
003000         10  TRAN-FILT-COLOR      PIC X(10).
003100         10  FILLER               PIC X(20).
003200     05  TRAN-FILT-MI REDEFINES TRAN-FILTER-FIELDS.
003300         10  TRAN-FILT-MIN-MILE   PIC 9(07).
003400         10  TRAN-FILT-MAX-MILE   PIC 9(07).
003500         10  FILLER               PIC X(16).
003600     05  TRAN-FILT-TY REDEFINES TRAN-FILTER-FIELDS.
003700         10  TRAN-FILT-TYPE       PIC X(10).
003800         10  FILLER               PIC X(20).
003900     05  TRAN-VIN                 PIC 9(08).
004000     05  TRAN-VEH-YEAR             PIC 9(04).
004100     05  TRAN-MAKE                 PIC X(15).
004200     05  TRAN-MODEL                PIC X(15).
004300     05  TRAN-VEH-TYPE              PIC X(10).
004400     05  TRAN-COLOR                 PIC X(10).
004500     05  TRAN-ODOMETER              PIC 9(07).
004600     05  TRAN-PRICE                 PIC 9(07)V99.
004700     05  TRAN-CONTRACT-DATE         PIC X(08).
004800     05  TRAN-CUSTOMER-NAME         PIC X(30).
004900     05  TRAN-CUSTOMER-EMAIL        PIC X(30).
005000     05  TRAN-FINANCED              PIC X(01).
005100     05  FILLER                     PIC X(20).
