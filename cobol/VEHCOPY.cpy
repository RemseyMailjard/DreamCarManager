000100*
000200*    VEHCOPY  -  VEHICLE RECORD WORK AREA
000300*    COMMON LAYOUT FOR ONE VEHICLE.  COPY REPLACING ==:TAG:== TO
000400*    QUALIFY THE FIELD NAMES FOR EACH WORKING-STORAGE AREA THAT
000500*    NEEDS A VEHICLE-SHAPED WORK RECORD.
000600*
000700 01  :TAG:-VEHICLE-RECORD.
000800     05  :TAG:-VIN               PIC 9(08).
000900     05  :TAG:-VEH-YEAR          PIC 9(04).
001000     05  :TAG:-MAKE              PIC X(15).
001100     05  :TAG:-MODEL             PIC X(15).
001200     05  :TAG:-VEH-TYPE          PIC X(10).
001300     05  :TAG:-COLOR             PIC X(10).
001400     05  :TAG:-ODOMETER          PIC 9(07).
001500     05  :TAG:-PRICE             PIC 9(07)V99.
001600     05  FILLER                  PIC X(02).
